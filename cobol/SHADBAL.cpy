000100******************************************************************
000200*    SHADBAL  -  SHADOW-BALANCE TABLE ENTRY (DERIVED)            *
000300*    ONE ENTRY PER ACCOUNT, BUILT BY THE SORT CONTROL BREAK IN   *
000400*    SHADRECN FROM THE FULL LEDGER.  COPIED IN UNDER THE SBT-    *
000500*    TABLE OCCURS CLAUSE SO THE FIELD LIST LIVES IN ONE PLACE,   *
000600*    THE SHOP'S OWN HABIT FOR SEARCHED-TABLE ENTRY LAYOUTS.      *
000650*    THE SB-CBS-* AND SB-DIFF/SB-CORR-TYPE FIELDS ARE FILLED IN  *CR1287
000660*    BY THE CBS-ORDERED MATCH PASS (PARAGRAPH 600) AND READ BACK *CR1287
000670*    BY THE ACCOUNT-ID-ORDERED DETAIL PASS (PARAGRAPH 650) SO    *CR1287
000680*    THE TWO PASSES DON'T HAVE TO RE-SEARCH EACH OTHER'S TABLE.  *CR1287
000700*    USED BY: SHADRECN                                           *
000800******************************************************************
000900     10  SB-ACCOUNT-ID           PIC X(20).
001000     10  SB-SHADOW-BALANCE-AMT   PIC S9(13)V99.
001100     10  SB-MIN-RUNNING-BALANCE  PIC S9(13)V99.
001200     10  SB-LAST-EVENT-ID        PIC X(36).
001210     10  SB-CBS-FOUND-SW         PIC X(03).
001220         88  SB-CBS-WAS-FOUND        VALUE 'YES'.
001230     10  SB-CBS-REPORTED-BALANCE PIC S9(13)V99.
001240     10  SB-DIFF-AMOUNT          PIC S9(13)V99.
001250     10  SB-CORR-TYPE            PIC X(06).
001300     10  FILLER                  PIC X(05).
