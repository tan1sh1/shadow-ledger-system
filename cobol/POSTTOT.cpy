000100******************************************************************
000200*    POSTTOT  -  LEDGER-POSTING CONTROL TOTALS                   *
000300*    ONE RECORD, WRITTEN BY LEDGPOST AT END OF JOB, READ BY      *
000400*    SHADRECN SO ITS RECONCILIATION REPORT CAN CARRY THE SAME    *
000500*    POSTING FOOTER THE OPERATOR SAW ON THE LEDGPOST SYSOUT.     *
000600*    USED BY: LEDGPOST, SHADRECN                                 *
000700******************************************************************
000800 01  POSTING-TOTALS.
000900     05  PT-EVENTS-READ          PIC 9(07).
001000     05  PT-EVENTS-POSTED        PIC 9(07).
001100     05  PT-DUPS-SKIPPED         PIC 9(07).
001200     05  PT-DEBITS-REJECTED      PIC 9(07).
001300     05  PT-INVALID-EVENTS       PIC 9(07).
001400     05  FILLER                 PIC X(45).
