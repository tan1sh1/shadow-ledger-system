000100******************************************************************
000200*    EVNTEVT  -  TRANSACTION EVENT LAYOUT                        *
000300*    ONE RECORD PER INCOMING CREDIT/DEBIT EVENT, AS RECEIVED     *
000400*    FROM THE EVENT-FILE (ARRIVAL ORDER, NO KEY).                *
000500*    USED BY: LEDGPOST                                           *
000600******************************************************************
000700 01  TRANSACTION-EVENT.
000800     05  TE-EVENT-ID             PIC X(36).
000900     05  TE-ACCOUNT-ID           PIC X(20).
001000     05  TE-TXN-TYPE             PIC X(06).
001100         88  TE-TYPE-CREDIT          VALUE 'CREDIT'.
001200         88  TE-TYPE-DEBIT           VALUE 'DEBIT '.
001300     05  TE-TXN-AMOUNT           PIC S9(13)V99.
001400     05  TE-TXN-TIMESTAMP        PIC X(26).
001500     05  FILLER                  PIC X(01).
