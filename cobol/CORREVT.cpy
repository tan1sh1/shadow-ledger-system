000100******************************************************************
000200*    CORREVT  -  CORRECTION EVENT LAYOUT                         *
000300*    ONE RECORD PER CORRECTION ISSUED BY DRIFT DETECTION (OR     *
000400*    BY THE MANUAL-CORRECTION ENTRY POINT).                      *
000500*    USED BY: SHADRECN                                           *
000600******************************************************************
000700 01  CORRECTION-EVENT.
000800     05  CE-CORR-EVENT-ID        PIC X(41).
000900     05  CE-ACCOUNT-ID           PIC X(20).
001000     05  CE-CORR-TYPE            PIC X(06).
001100         88  CE-TYPE-CREDIT          VALUE 'credit'.
001200         88  CE-TYPE-DEBIT           VALUE 'debit '.
001300     05  CE-CORR-AMOUNT          PIC S9(13)V99.
001400     05  FILLER                 PIC X(01).
