000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGPOST.
000300 AUTHOR.        R W HALVERSEN.
000400 INSTALLATION.  DDP BATCH PRODUCTION SERVICES.
000500 DATE-WRITTEN.  04-11-89.
000600 DATE-COMPILED.
000700 SECURITY.      DATA CLASSIFIED INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM LEDGPOST POSTS THE DAY'S CREDIT/DEBIT TRANSACTION     *
001000*  EVENTS TO THE SHADOW LEDGER.  A TRANSACTION EVENT WHOSE       *
001100*  EVENT-ID IS ALREADY ON THE LEDGER IS SKIPPED (NOT AN ERROR).  *
001200*  A DEBIT THAT WOULD DRIVE THE ACCOUNT'S RUNNING BALANCE BELOW  *
001300*  ZERO IS REJECTED.  ALL OTHER EVENTS ARE APPENDED TO THE       *
001400*  LEDGER FILE.  RUN TOTALS ARE WRITTEN TO SYSOUT AT END OF JOB. *
001500*                                                                *
001600*  THIS JOB DOES NOT TOUCH THE CORE BANKING SYSTEM - IT MAINTAINS*
001700*  A SHADOW OF IT, RECONCILED OVERNIGHT BY JOB SHADRECN.         *
001800******************************************************************
001900*                  C H A N G E   L O G                          *
002000******************************************************************
002100*  04-11-89  RWH  ORIGINAL CODING - BATCH CONVERSION OF THE      *
002200*                 ON-LINE LEDGER POSTING SERVICE.                *
002300*  09-02-90  RWH  REQ 4417 - ADDED INSUFFICIENT-BALANCE CHECK,   *CR4417
002400*                 WAS PREVIOUSLY DONE BY THE CALLING JOB STEP.   *CR4417
002500*  06-18-91  DLK  REQ 5105 - DEFAULT MISSING TIMESTAMP TO RUN    *CR5105
002600*                 DATE/TIME RATHER THAN REJECT THE EVENT.        *CR5105
002700*  02-14-94  DLK  REQ 6290 - LEDGER TABLE RAISED FROM 20000 TO   *CR6290
002800*                 50000 ENTRIES, VOLUME GROWTH ON ACCT 4-SERIES. *CR6290
002900*  11-30-96  PMT  REQ 7810 - EVENT-ID COMPARE WAS CASE SENSITIVE *CR7810
003000*                 ON TXN-TYPE, SHOP STANDARD IS UPPER ON LEDGER. *CR7810
003100*  01-08-99  PMT  REQ 9001 - Y2K REMEDIATION, NO 2-DIGIT YEARS   *Y2K9901
003200*                 FOUND IN THIS PROGRAM - NO CHANGES REQUIRED.   *Y2K9901
003300*  07-22-02  JBC  REQ 1143 - ADDED DUPLICATES/REJECTS COUNTS TO  *CR1143
003400*                 THE END OF JOB FOOTER FOR OPS RECONCILIATION.  *CR1143
003410*  03-02-04  JBC  REQ 1287 - RUN-DATE/RUN-TIME MOVED TO 77-      *CR1287
003420*                 LEVELS PER THE SHOP STANDARD FOR SCRATCH       *CR1287
003430*                 SCALARS.  KEPT THE SPECIAL-NAMES/TOP-OF-FORM   *CR1287
003440*                 PARAGRAPH EVEN THOUGH THIS STEP HAS NO PRINT   *CR1287
003450*                 FILE - HOUSE HABIT IS EVERY STEP CARRIES IT.   *CR1287
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT EVENT-FILE ASSIGN TO UT-S-EVNTFILE
004600         FILE STATUS IS WS-EVENT-STATUS.
004700
004800     SELECT LEDGER-FILE ASSIGN TO UT-S-LEDGFILE
004900         FILE STATUS IS WS-LEDGER-STATUS.
005000
005100     SELECT RUN-LOG-FILE ASSIGN TO UT-S-RUNLOG
005200         FILE STATUS IS WS-RUNLOG-STATUS.
005210
005220     SELECT POSTING-TOTALS-FILE ASSIGN TO UT-S-POSTTOT
005230         FILE STATUS IS WS-POSTTOT-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  EVENT-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 104 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS TRANSACTION-EVENT.
006300     COPY EVNTEVT.
006400
006500 FD  LEDGER-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 104 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS LEDGER-ENTRY.
007100     COPY LEDGREC.
007200
007300 FD  RUN-LOG-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS RL-LOG-LINE.
007900 01  RL-LOG-LINE                      PIC X(80).
007910
007920 FD  POSTING-TOTALS-FILE
007930     RECORDING MODE IS F
007940     LABEL RECORDS ARE STANDARD
007950     RECORD CONTAINS 80 CHARACTERS
007960     BLOCK CONTAINS 0 RECORDS
007970     DATA RECORD IS POSTING-TOTALS.
007980     COPY POSTTOT.
008000
008100 WORKING-STORAGE SECTION.
008150*    SCRATCH SCALARS CARRIED AS STANDALONE 77-LEVELS, NOT FOLDED *CR1287
008160*    INTO A GROUP, PER THE SHOP'S OWN HABIT FOR RUN-STAMP WORK.  *CR1287
008170 77  WS-RUN-DATE              PIC X(08).
008180 77  WS-RUN-TIME              PIC X(06).
008200
008300 01  PROGRAM-INDICATOR-SWITCHES.
008400     05  WS-EOF-EVENT-SW          PIC X(03)  VALUE 'NO '.
008500         88  EOF-EVENT                         VALUE 'YES'.
008600     05  WS-EOF-LEDGER-SW         PIC X(03)  VALUE 'NO '.
008700         88  EOF-LEDGER                        VALUE 'YES'.
008800     05  WS-DUP-FOUND-SW          PIC X(03)  VALUE SPACES.
008900         88  DUP-FOUND                         VALUE 'YES'.
009000         88  DUP-NOT-FOUND                     VALUE 'NO '.
009100     05  WS-VALID-SW              PIC X(03)  VALUE SPACES.
009200         88  EVENT-IS-VALID                    VALUE 'YES'.
009300         88  EVENT-IS-INVALID                  VALUE 'NO '.
009400     05  WS-FUNDS-OK-SW           PIC X(03)  VALUE SPACES.
009500         88  FUNDS-SUFFICIENT                  VALUE 'YES'.
009600         88  FUNDS-INSUFFICIENT                VALUE 'NO '.
009700
009800 01  WS-FILE-STATUS-CODES.
009900     05  WS-EVENT-STATUS          PIC X(02)  VALUE '00'.
010000     05  WS-LEDGER-STATUS         PIC X(02)  VALUE '00'.
010100     05  WS-RUNLOG-STATUS         PIC X(02)  VALUE '00'.
010110     05  WS-POSTTOT-STATUS        PIC X(02)  VALUE '00'.
010200
010300 01  WS-ACCUMULATORS.
010400     05  WS-READ-CTR              PIC S9(7) COMP VALUE ZERO.
010500     05  WS-POSTED-CTR            PIC S9(7) COMP VALUE ZERO.
010600     05  WS-DUP-CTR               PIC S9(7) COMP VALUE ZERO.
010700     05  WS-REJECT-CTR            PIC S9(7) COMP VALUE ZERO.
010800     05  WS-INVALID-CTR           PIC S9(7) COMP VALUE ZERO.
010900
011700 01  WS-DEFAULT-TIMESTAMP.
011800     05  WS-DT-DATE               PIC X(08).
011900     05  WS-DT-DASH1              PIC X(01)  VALUE '-'.
012000     05  WS-DT-TIME               PIC X(06).
012100     05  WS-DT-FILLER             PIC X(11).
012200 01  WS-DEFAULT-TIMESTAMP-R REDEFINES WS-DEFAULT-TIMESTAMP.
012300     05  WS-DT-ALL                PIC X(26).
012400
012500 01  WS-CURRENT-BALANCE           PIC S9(13)V99 COMP-3 VALUE ZERO.
012600 01  WS-BAL-SUB                   PIC S9(08)    COMP   VALUE ZERO.
012700
012800 01  WS-LOG-LINE-TEXT.
012900     05  WS-LOG-MSG               PIC X(40)  VALUE SPACES.
013000     05  WS-LOG-EVENT-ID          PIC X(36)  VALUE SPACES.
013100     05  FILLER                   PIC X(04)  VALUE SPACES.
013200
013300 01  WS-FOOTER-LINE-1.
013400     05  FILLER                   PIC X(01)  VALUE SPACES.
013500     05  FILLER                   PIC X(30)  VALUE
013600                  'EVENTS READ..............: '.
013700     05  WS-FTR-READ              PIC ZZZ,ZZ9.
013800     05  FILLER                   PIC X(42)  VALUE SPACES.
013900 01  WS-FOOTER-LINE-2.
014000     05  FILLER                   PIC X(01)  VALUE SPACES.
014100     05  FILLER                   PIC X(30)  VALUE
014200                  'EVENTS POSTED............: '.
014300     05  WS-FTR-POSTED            PIC ZZZ,ZZ9.
014400     05  FILLER                   PIC X(42)  VALUE SPACES.
014500 01  WS-FOOTER-LINE-3.
014600     05  FILLER                   PIC X(01)  VALUE SPACES.
014700     05  FILLER                   PIC X(30)  VALUE
014800                  'DUPLICATES SKIPPED.......: '.
014900     05  WS-FTR-DUPS              PIC ZZZ,ZZ9.
015000     05  FILLER                   PIC X(42)  VALUE SPACES.
015100 01  WS-FOOTER-LINE-4.
015200     05  FILLER                   PIC X(01)  VALUE SPACES.
015300     05  FILLER                   PIC X(30)  VALUE
015400                  'DEBITS REJECTED-NSF......: '.
015500     05  WS-FTR-REJECTS           PIC ZZZ,ZZ9.
015600     05  FILLER                   PIC X(42)  VALUE SPACES.
015700 01  WS-FOOTER-LINE-5.
015800     05  FILLER                   PIC X(01)  VALUE SPACES.
015900     05  FILLER                   PIC X(30)  VALUE
016000                  'EVENTS FAILING VALIDATION: '.
016100     05  WS-FTR-INVALID           PIC ZZZ,ZZ9.
016200     05  FILLER                   PIC X(42)  VALUE SPACES.
016300
016400*    LEDGER-TABLE IS LOADED ONCE AT START OF RUN FROM THE LEDGER *
016500*    FILE AS IT STANDS COMING INTO THIS RUN, THEN GROWN IN PLACE *
016600*    AS EACH NEW EVENT IS POSTED, SO A LATER EVENT IN THE SAME   *
016700*    RUN SEES THE EFFECT OF AN EARLIER ONE.  REQ 6290 RAISED THE *CR6290
016800*    OCCURS LIMIT FROM 20000 TO 50000 FOR THE 4-SERIES ACCOUNTS. *CR6290
016900 01  LEDGER-TABLE.
017000     05  LT-COUNT                 PIC S9(08) COMP VALUE ZERO.
017100     05  LT-ENTRY OCCURS 1 TO 50000 TIMES
017200                  DEPENDING ON LT-COUNT
017300                  INDEXED BY LT-IDX.
017400         10  LT-EVENT-ID           PIC X(36).
017500         10  LT-ACCOUNT-ID         PIC X(20).
017600         10  LT-TYPE               PIC X(06).
017700         10  LT-AMOUNT             PIC S9(13)V99.
017710*    PACKED ALTERNATE VIEW OF THE AMOUNT, KEPT SINCE THE REQ     *CR6290
017720*    6290 VOLUME STUDY - OPS WANTED A QUICK COMP-3 DUMP OF       *CR6290
017730*    LARGE-BALANCE ACCOUNTS WITHOUT HAND-EDITING THE ZONED FIELD.*CR6290
017740         10  LT-AMOUNT-R REDEFINES LT-AMOUNT
017750                         PIC S9(13)V99 COMP-3.
017800         10  LT-TIMESTAMP          PIC X(26).
017810         10  FILLER                PIC X(01).
017900
018000 PROCEDURE DIVISION.
018100
018200 000-MAIN.
018300
018400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018500     PERFORM 710-LOAD-LEDGER-TABLE THRU 710-EXIT.
018510     CLOSE LEDGER-FILE.
018520     OPEN EXTEND LEDGER-FILE.
018600     PERFORM 700-READ-EVENT-FILE THRU 700-EXIT.
018700     PERFORM 100-PROCESS-EVENT THRU 100-EXIT
018800         UNTIL EOF-EVENT.
018900     PERFORM 900-WRITE-FOOTER THRU 900-EXIT.
019000     PERFORM 810-CLOSE-FILES THRU 810-EXIT.
019100     MOVE ZERO TO RETURN-CODE.
019200     GOBACK.
019300
019400 100-PROCESS-EVENT.
019500
019600     ADD 1 TO WS-READ-CTR.
019700     PERFORM 150-VALIDATE-EVENT THRU 150-EXIT.
019800     IF EVENT-IS-VALID
019900        PERFORM 200-CHECK-DUPLICATE THRU 200-EXIT
020000        IF DUP-FOUND
020100           ADD 1 TO WS-DUP-CTR
020200           MOVE 'DUPLICATE EVENT-ID, SKIPPED - NOT POSTED'
020300                                  TO WS-LOG-MSG
020400           MOVE TE-EVENT-ID       TO WS-LOG-EVENT-ID
020500           PERFORM 730-WRITE-LOG-LINE THRU 730-EXIT
020600        ELSE
020700           IF TE-TYPE-DEBIT
020800              PERFORM 300-CHECK-BALANCE THRU 300-EXIT
020900              IF FUNDS-INSUFFICIENT
021000                 ADD 1 TO WS-REJECT-CTR
021100                 MOVE 'DEBIT REJECTED, INSUFFICIENT BALANCE'
021200                                  TO WS-LOG-MSG
021300                 MOVE TE-EVENT-ID TO WS-LOG-EVENT-ID
021400                 PERFORM 730-WRITE-LOG-LINE THRU 730-EXIT
021500              ELSE
021600                 PERFORM 400-POST-ENTRY THRU 400-EXIT
021700           ELSE
021800              PERFORM 400-POST-ENTRY THRU 400-EXIT
021900     ELSE
022000        ADD 1 TO WS-INVALID-CTR
022100        MOVE 'EVENT FAILED FIELD VALIDATION, NOT ADMITTED'
022200                                  TO WS-LOG-MSG
022300        MOVE TE-EVENT-ID          TO WS-LOG-EVENT-ID
022400        PERFORM 730-WRITE-LOG-LINE THRU 730-EXIT.
022500     PERFORM 700-READ-EVENT-FILE THRU 700-EXIT.
022600
022700 100-EXIT.
022800     EXIT.
022900
023000 150-VALIDATE-EVENT.
023100
023200     MOVE 'YES' TO WS-VALID-SW.
023300     IF TE-EVENT-ID = SPACES OR TE-ACCOUNT-ID = SPACES
023400        MOVE 'NO ' TO WS-VALID-SW
023410     ELSE
023420        IF TE-TXN-TYPE NOT = 'CREDIT' AND TE-TXN-TYPE NOT = 'DEBIT '
023600           MOVE 'NO ' TO WS-VALID-SW
023700        ELSE
023800           IF TE-TXN-AMOUNT < 0.01
023900              MOVE 'NO ' TO WS-VALID-SW.
024000*    REQ 5105 - A MISSING TIMESTAMP DEFAULTS TO THE RUN DATE     *CR5105
024100*    AND TIME RATHER THAN FAILING VALIDATION.                   *CR5105
024200     IF EVENT-IS-VALID AND TE-TXN-TIMESTAMP = SPACES
024300        MOVE WS-RUN-DATE          TO WS-DT-DATE
024400        MOVE WS-RUN-TIME          TO WS-DT-TIME
024500        MOVE WS-DT-ALL            TO TE-TXN-TIMESTAMP.
024600
024700 150-EXIT.
024800     EXIT.
024900
025000 200-CHECK-DUPLICATE.
025100
025200     MOVE 'NO ' TO WS-DUP-FOUND-SW.
025300     IF LT-COUNT > ZERO
025400        SET LT-IDX TO 1
025500        SEARCH LT-ENTRY
025600            AT END
025700                MOVE 'NO ' TO WS-DUP-FOUND-SW
025800            WHEN LT-EVENT-ID (LT-IDX) = TE-EVENT-ID
025900                MOVE 'YES' TO WS-DUP-FOUND-SW.
026000
026100 200-EXIT.
026200     EXIT.
026300
026400 300-CHECK-BALANCE.
026500
026600*    SHADOW BALANCE, THIS RUN, AS THE SIGNED SUM OF THE ACCOUNT'S*
026700*    ENTRIES SEEN SO FAR IN THE TABLE (PRIOR RUNS PLUS ANY       *
026800*    POSTED EARLIER IN THIS SAME RUN).  REQ 4417.                *CR4417
026900     MOVE ZERO TO WS-CURRENT-BALANCE.
027000     MOVE 'YES' TO WS-FUNDS-OK-SW.
027100     IF LT-COUNT > ZERO
027200        PERFORM 310-SUM-ACCOUNT-ENTRIES THRU 310-EXIT
027300           VARYING WS-BAL-SUB FROM 1 BY 1
027400           UNTIL WS-BAL-SUB > LT-COUNT.
027500     IF WS-CURRENT-BALANCE - TE-TXN-AMOUNT < ZERO
027600        MOVE 'NO ' TO WS-FUNDS-OK-SW.
027700
027800 300-EXIT.
027900     EXIT.
028000
028100 310-SUM-ACCOUNT-ENTRIES.
028200
028300     IF LT-ACCOUNT-ID (WS-BAL-SUB) = TE-ACCOUNT-ID
028400        IF LT-TYPE (WS-BAL-SUB) = 'CREDIT'
028500           COMPUTE WS-CURRENT-BALANCE ROUNDED =
028600                   WS-CURRENT-BALANCE + LT-AMOUNT (WS-BAL-SUB)
028700        ELSE
028800           COMPUTE WS-CURRENT-BALANCE ROUNDED =
028900                   WS-CURRENT-BALANCE - LT-AMOUNT (WS-BAL-SUB).
029000
029100 310-EXIT.
029200     EXIT.
029300
029400 400-POST-ENTRY.
029500
029600     MOVE TE-EVENT-ID          TO ENTRY-EVENT-ID.
029700     MOVE TE-ACCOUNT-ID        TO ENTRY-ACCOUNT-ID.
029800     MOVE TE-TXN-TYPE          TO ENTRY-TYPE.
029900     MOVE TE-TXN-AMOUNT        TO ENTRY-AMOUNT.
030000     MOVE TE-TXN-TIMESTAMP     TO ENTRY-TIMESTAMP.
030100     PERFORM 720-WRITE-LEDGER-ENTRY THRU 720-EXIT.
030200     ADD 1 TO LT-COUNT.
030300     MOVE TE-EVENT-ID          TO LT-EVENT-ID (LT-COUNT).
030400     MOVE TE-ACCOUNT-ID        TO LT-ACCOUNT-ID (LT-COUNT).
030500     MOVE TE-TXN-TYPE          TO LT-TYPE (LT-COUNT).
030600     MOVE TE-TXN-AMOUNT        TO LT-AMOUNT (LT-COUNT).
030700     MOVE TE-TXN-TIMESTAMP     TO LT-TIMESTAMP (LT-COUNT).
030800     ADD 1 TO WS-POSTED-CTR.
030900
031000 400-EXIT.
031100     EXIT.
031200
031300 700-READ-EVENT-FILE.
031400
031500     READ EVENT-FILE
031600         AT END MOVE 'YES' TO WS-EOF-EVENT-SW.
031700
031800 700-EXIT.
031900     EXIT.
032000
032100 710-LOAD-LEDGER-TABLE.
032200
032300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
032400     ACCEPT WS-RUN-TIME FROM TIME.
032500     MOVE 'NO ' TO WS-EOF-LEDGER-SW.
032600     READ LEDGER-FILE
032700         AT END MOVE 'YES' TO WS-EOF-LEDGER-SW.
032800     PERFORM 715-ADD-LEDGER-ROW THRU 715-EXIT
032900         UNTIL EOF-LEDGER.
033000
033100 710-EXIT.
033200     EXIT.
033300
033400 715-ADD-LEDGER-ROW.
033500
033600     ADD 1 TO LT-COUNT.
033700     MOVE ENTRY-EVENT-ID       TO LT-EVENT-ID (LT-COUNT).
033800     MOVE ENTRY-ACCOUNT-ID     TO LT-ACCOUNT-ID (LT-COUNT).
033900     MOVE ENTRY-TYPE           TO LT-TYPE (LT-COUNT).
034000     MOVE ENTRY-AMOUNT         TO LT-AMOUNT (LT-COUNT).
034100     MOVE ENTRY-TIMESTAMP      TO LT-TIMESTAMP (LT-COUNT).
034200     READ LEDGER-FILE
034300         AT END MOVE 'YES' TO WS-EOF-LEDGER-SW.
034400
034500 715-EXIT.
034600     EXIT.
034700
034800 720-WRITE-LEDGER-ENTRY.
034900
035000     WRITE LEDGER-ENTRY.
035600 720-EXIT.
035700     EXIT.
035800
035900 730-WRITE-LOG-LINE.
036000
036100     MOVE WS-LOG-LINE-TEXT TO RL-LOG-LINE.
036200     WRITE RL-LOG-LINE.
036300
036400 730-EXIT.
036500     EXIT.
036600
036700 800-OPEN-FILES.
036800
036900     OPEN INPUT  EVENT-FILE.
037000     OPEN INPUT  LEDGER-FILE.
037100     OPEN OUTPUT RUN-LOG-FILE.
037110     OPEN OUTPUT POSTING-TOTALS-FILE.
037200
037300 800-EXIT.
037400     EXIT.
037500
037600 810-CLOSE-FILES.
037700
037800     CLOSE EVENT-FILE.
037900     CLOSE LEDGER-FILE.
038000     CLOSE RUN-LOG-FILE.
038010     CLOSE POSTING-TOTALS-FILE.
038100
038200 810-EXIT.
038300     EXIT.
038400
038500 900-WRITE-FOOTER.
038600
038700*    REQ 1143 - DUPLICATES/REJECTS ADDED TO THE FOOTER SO OPS    *CR1143
038800*    CAN RECONCILE WITHOUT GREPPING THE RUN LOG.                 *CR1143
038900     DISPLAY '****     LEDGPOST RUNNING    ****'.
039000     MOVE WS-READ-CTR     TO WS-FTR-READ.
039100     MOVE WS-POSTED-CTR   TO WS-FTR-POSTED.
039200     MOVE WS-DUP-CTR      TO WS-FTR-DUPS.
039300     MOVE WS-REJECT-CTR   TO WS-FTR-REJECTS.
039400     MOVE WS-INVALID-CTR  TO WS-FTR-INVALID.
039500     DISPLAY WS-FOOTER-LINE-1.
039600     DISPLAY WS-FOOTER-LINE-2.
039700     DISPLAY WS-FOOTER-LINE-3.
039800     DISPLAY WS-FOOTER-LINE-4.
039900     DISPLAY WS-FOOTER-LINE-5.
040000     DISPLAY '****     LEDGPOST EOJ        ****'.
040010     MOVE WS-READ-CTR     TO PT-EVENTS-READ.
040020     MOVE WS-POSTED-CTR   TO PT-EVENTS-POSTED.
040030     MOVE WS-DUP-CTR      TO PT-DUPS-SKIPPED.
040040     MOVE WS-REJECT-CTR   TO PT-DEBITS-REJECTED.
040050     MOVE WS-INVALID-CTR  TO PT-INVALID-EVENTS.
040060     WRITE POSTING-TOTALS.
040100
040200 900-EXIT.
040300     EXIT.
