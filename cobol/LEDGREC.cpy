000100******************************************************************
000200*    LEDGREC  -  LEDGER ENTRY LAYOUT                             *
000300*    ONE ROW PER POSTED EVENT.  APPEND-ONLY.  EFFECTIVE KEY FOR  *
000400*    DEDUP IS ENTRY-EVENT-ID; EFFECTIVE ORDER KEY IS             *
000500*    (ENTRY-ACCOUNT-ID, ENTRY-TIMESTAMP, ENTRY-EVENT-ID).        *
000550*    ENTRY-TIMESTAMP-DATE GIVES SHADRECN THE DATE PORTION OF A   *
000560*    LEDGER ROW'S STAMP WITHOUT UNSTRINGING THE FULL STAMP - SEE *
000570*    WS-LAST-LEDGER-DATE IN THAT PROGRAM'S SORT INPUT PROCEDURE. *
000600*    USED BY: LEDGPOST, SHADRECN                                 *
000700******************************************************************
000800 01  LEDGER-ENTRY.
000900     05  ENTRY-EVENT-ID          PIC X(36).
001000     05  ENTRY-ACCOUNT-ID        PIC X(20).
001100     05  ENTRY-TYPE              PIC X(06).
001200         88  ENTRY-TYPE-CREDIT       VALUE 'CREDIT'.
001300         88  ENTRY-TYPE-DEBIT        VALUE 'DEBIT '.
001400     05  ENTRY-AMOUNT            PIC S9(13)V99.
001700     05  ENTRY-TIMESTAMP         PIC X(26).
001800     05  ENTRY-TIMESTAMP-DATE    REDEFINES ENTRY-TIMESTAMP.
001900         10  ENTRY-TS-YYYY-MM-DD PIC X(10).
002000         10  FILLER              PIC X(16).
002100     05  FILLER                  PIC X(01).
