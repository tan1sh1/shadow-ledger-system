000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SHADRECN.
000300 AUTHOR.        D L KOVACH.
000400 INSTALLATION.  DDP BATCH PRODUCTION SERVICES.
000500 DATE-WRITTEN.  03-12-90.
000600 DATE-COMPILED.
000700 SECURITY.      DATA CLASSIFIED INTERNAL USE ONLY.
000800******************************************************************
000900*  PROGRAM SHADRECN RUNS OVERNIGHT AFTER LEDGPOST HAS POSTED THE  *
001000*  DAY'S EVENTS.  IT SORTS THE FULL SHADOW LEDGER BY ACCOUNT,     *
001100*  TIMESTAMP AND EVENT-ID AND COLLAPSES EACH ACCOUNT'S ENTRIES    *
001200*  INTO A SHADOW BALANCE AND A MINIMUM RUNNING BALANCE.           *
001300*                                                                *
001400*  EVERY ACCOUNT THAT HAS LEDGER ACTIVITY GETS ONE LINE ON THE    *
001500*  RECONCILIATION REPORT.  WHERE THE CORE BANKING SYSTEM ALSO     *
001600*  SUPPLIED A BALANCE FOR THAT ACCOUNT THIS RUN, THE TWO ARE      *
001700*  COMPARED AND A CORRECTION EVENT IS WRITTEN IF THEY DISAGREE.   *
001800*  A CBS BALANCE FOR AN ACCOUNT WITH NO SHADOW LEDGER ACTIVITY AT *
001900*  ALL IS SIMPLY COUNTED AS SKIPPED - IT NEVER APPEARS ON THE     *
002000*  REPORT AND NEVER GENERATES A CORRECTION.                       *
002100*                                                                *
002200*  THE REPORT IS SHADOW-TABLE ORDERED (ACCOUNT-ID ASCENDING) SO   *
002210*  EVERY SHADOW ACCOUNT PRINTS.  THE CORRECTION FILE IS A         *CR1287
002220*  SEPARATE PASS, DRIVEN OFF THE CBS TABLE IN THE ORDER THE CBS   *CR1287
002230*  EXTRACT ARRIVED IN - SEE THE CHANGE LOG AND PARAGRAPH 500.     *CR1287
002300*                                                                *
002400*  THE REPORT ALSO CARRIES THE LEDGPOST FOOTER COUNTS HANDED OFF  *
002500*  FROM THE POSTING STEP EARLIER IN THE SAME CYCLE.               *
002600*                                                                *
002700*  AN OPTIONAL CONTROL-CARD DECK MAY BE SUPPLIED SO OPERATIONS    *
002800*  CAN ISSUE A ONE-OFF MANUAL CORRECTION WITHOUT WAITING FOR      *
002900*  THE NEXT DRIFT TO SURFACE IT.  SEE PARAGRAPH 900.              *
003000******************************************************************
003100*                  C H A N G E   L O G                          *
003200******************************************************************
003300*  03-12-90  DLK  ORIGINAL CODING - OVERNIGHT RECONCILIATION OF  *
003400*                 SHADOW LEDGER AGAINST THE CBS BALANCE EXTRACT. *
003500*  11-05-91  RWH  REQ 5390 - ADDED MINIMUM RUNNING BALANCE TO    *CR5390
003600*                 SHADOW-BALANCE, REQUESTED BY AUDIT FOR NSF     *CR5390
003700*                 EXCEPTION REVIEW.                              *CR5390
003800*  08-22-93  DLK  REQ 6012 - SHADOW AND CBS TABLES RAISED FROM   *CR6012
003900*                 5000 TO 20000 ACCOUNTS FOR THE CONSUMER        *CR6012
004000*                 PORTFOLIO.                                     *CR6012
004100*  02-10-95  PMT  REQ 6850 - LEDGPOST FOOTER TOTALS NOW ECHOED   *CR6850
004200*                 ON THIS REPORT VIA THE NEW POSTTOT HANDOFF     *CR6850
004300*                 FILE WRITTEN AT END OF THE POSTING STEP.       *CR6850
004400*  01-08-99  PMT  REQ 9001 - Y2K REMEDIATION, NO 2-DIGIT YEARS   *Y2K9901
004500*                 FOUND IN THIS PROGRAM - NO CHANGES REQUIRED.   *Y2K9901
004600*  07-22-02  JBC  REQ 1144 - ADDED OPTIONAL MANUAL CORRECTION    *CR1144
004700*                 CONTROL-CARD DECK FOR ONE-OFF OPERATOR         *CR1144
004800*                 ADJUSTMENTS.  SEE 900-MANUAL-CORRECTION.       *CR1144
004900*  09-15-03  JBC  REQ 1230 - REPORT WAS DRIVEN OFF THE CBS FILE, *CR1230
005000*                 SO AN ACCOUNT WITH SHADOW ACTIVITY BUT NO CBS  *CR1230
005100*                 RECORD THIS RUN NEVER PRINTED.  REPORT IS NOW  *CR1230
005200*                 DRIVEN OFF THE SHADOW TABLE, CBS JOINED IN.    *CR1230
005300*  03-02-04  JBC  REQ 1287 - THAT SAME CR1230 FIX HAD THE SIDE   *CR1287
005400*                 EFFECT OF WRITING CORRECTION-FILE IN SHADOW-   *CR1287
005500*                 ACCOUNT ORDER INSTEAD OF CBS-EXTRACT ARRIVAL   *CR1287
005600*                 ORDER.  AUDIT TIES CORRECTIONS BACK TO THE CBS *CR1287
005700*                 FEED BY POSITION, SO THE MATCH/CORRECT LOOP IS *CR1287
005800*                 NOW SPLIT FROM THE DETAIL-LINE LOOP - PARAGRAPH*CR1287
005900*                 500 DRIVES OFF THE CBS TABLE FOR CORRECTIONS,  *CR1287
006000*                 PARAGRAPH 555 DRIVES OFF THE SHADOW TABLE FOR  *CR1287
006100*                 THE REPORT, AS BEFORE.  ALSO DROPPED THE DEAD  *CR1287
006200*                 CT-MATCHED-SW (SKIP COUNT IS NOW TAKEN AS THE  *CR1287
006300*                 MATCH LOOP RUNS) AND GAVE THE TOP-OF-FORM      *CR1287
006400*                 MNEMONIC A REAL CALL SITE IN PARAGRAPH 955.    *CR1287
006410*  03-09-04  JBC  REQ 1287 - PEER REVIEW CAUGHT WS-RUN-DATE/TIME *CR1287
006420*                 BEING STAMPED ONLY FROM 610-BUILD-CORR-TOKEN - *CR1287
006430*                 A RUN WITH ZERO CORRECTIONS LEFT THE "AS OF"   *CR1287
006440*                 DATE ON EVERY REPORT PAGE UNINITIALIZED.  THE  *CR1287
006450*                 ACCEPT PAIR NOW RUNS ONCE IN 800-OPEN-FILES,   *CR1287
006460*                 AHEAD OF THE FIRST 955-HEADINGS CALL.          *CR1287
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT LEDGER-FILE ASSIGN TO UT-S-LEDGFILE
007600         FILE STATUS IS WS-LEDGER-STATUS.
007700
007800     SELECT SORT-WORK-FILE ASSIGN TO UT-S-SORTWORK.
007900
008000     SELECT CBS-BALANCE-FILE ASSIGN TO UT-S-CBSBAL
008100         FILE STATUS IS WS-CBS-STATUS.
008200
008300     SELECT CORRECTION-FILE ASSIGN TO UT-S-CORRFILE
008400         FILE STATUS IS WS-CORR-STATUS.
008500
008600     SELECT BALANCE-REPORT-FILE ASSIGN TO UT-S-RECNRPT
008700         FILE STATUS IS WS-REPORT-STATUS.
008800
008900     SELECT POSTING-TOTALS-FILE ASSIGN TO UT-S-POSTTOT
009000         FILE STATUS IS WS-POSTTOT-STATUS.
009100
009200     SELECT MANUAL-CTL-FILE ASSIGN TO UT-S-MANCTL
009300         FILE STATUS IS WS-MANCTL-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800 FD  LEDGER-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 104 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS LEDGER-ENTRY.
010400     COPY LEDGREC.
010500
010600 SD  SORT-WORK-FILE
010700     RECORD CONTAINS 123 CHARACTERS
010800     DATA RECORD IS SW-LDG-SORT-REC.
010900
011000 01  SW-LDG-SORT-REC.
011100     05  SW-ACCOUNT-ID            PIC X(20).
011200     05  SW-TIMESTAMP             PIC X(26).
011300     05  SW-EVENT-ID              PIC X(36).
011400     05  SW-TYPE                  PIC X(06).
011500     05  SW-AMOUNT                PIC S9(13)V99.
011600     05  FILLER                   PIC X(20).
011700
011800*    ALTERNATE NUMERIC VIEW OF THE SORT-WORK AMOUNT, CARRIED      *
011900*    OVER FROM THE LEDGER RECORD'S OWN REDEFINES HABIT SO THE     *
012000*    OUTPUT PROCEDURE CAN GET AT IT WITHOUT UNSTRINGING.          *
012100 01  SW-LDG-SORT-REC-ALT REDEFINES SW-LDG-SORT-REC.
012200     05  FILLER                   PIC X(88).
012300     05  SW-AMOUNT-ALT            PIC S9(13)V99.
012400     05  FILLER                   PIC X(20).
012500
012600 FD  CBS-BALANCE-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 36 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS CBS-BALANCE.
013200     COPY CBSBAL.
013300
013400 FD  CORRECTION-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 83 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS CORRECTION-EVENT.
014000     COPY CORREVT.
014100
014200 FD  BALANCE-REPORT-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 133 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS BR-REPORT-LINE.
014800 01  BR-REPORT-LINE                PIC X(133).
014900
015000 FD  POSTING-TOTALS-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 80 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS POSTING-TOTALS.
015600     COPY POSTTOT.
015700
015800 FD  MANUAL-CTL-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 80 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS MC-CONTROL-CARD.
016400 01  MC-CONTROL-CARD.
016500     05  MC-ACCOUNT-ID             PIC X(20).
016600     05  MC-AMOUNT                 PIC S9(13)V99.
016700     05  FILLER                    PIC X(45).
016800
016900 WORKING-STORAGE SECTION.
017000*    SCRATCH SCALARS CARRIED AS STANDALONE 77-LEVELS, NOT FOLDED *CR1287
017010*    INTO A GROUP, PER THE SHOP'S OWN HABIT FOR RUN-STAMP WORK   *CR1287
017020*    AND THE CORRECTION TOKEN SEQUENCE COUNTER.                  *CR1287
017030 77  WS-RUN-DATE              PIC X(08).
017040 77  WS-RUN-TIME              PIC X(06).
017050 77  WS-TOKEN-SEQ             PIC S9(08) COMP VALUE ZERO.
017100
017200 01  PROGRAM-INDICATOR-SWITCHES.
017300     05  WS-EOF-LEDGER-SW         PIC X(03)  VALUE 'NO '.
017400         88  EOF-LEDGER                        VALUE 'YES'.
017500     05  WS-EOF-SRT-SW            PIC X(03)  VALUE 'NO '.
017600         88  EOF-SRT-OUTPUT                    VALUE 'YES'.
017700     05  WS-EOF-CBS-SW            PIC X(03)  VALUE 'NO '.
017800         88  EOF-CBS                           VALUE 'YES'.
017900     05  WS-EOF-MANCTL-SW         PIC X(03)  VALUE 'NO '.
018000         88  EOF-MANCTL                        VALUE 'YES'.
018100     05  WS-CBS-FOUND-SW          PIC X(03)  VALUE SPACES.
018200         88  CBS-FOUND                         VALUE 'YES'.
018300         88  CBS-NOT-FOUND                     VALUE 'NO '.
018400     05  WS-DRIFT-SW              PIC X(03)  VALUE SPACES.
018500         88  DRIFT-FOUND                       VALUE 'YES'.
018600         88  NO-DRIFT                          VALUE 'NO '.
018700
018800 01  WS-FILE-STATUS-CODES.
018900     05  WS-LEDGER-STATUS         PIC X(02)  VALUE '00'.
019000     05  WS-CBS-STATUS            PIC X(02)  VALUE '00'.
019100     05  WS-CORR-STATUS           PIC X(02)  VALUE '00'.
019200     05  WS-REPORT-STATUS         PIC X(02)  VALUE '00'.
019300     05  WS-POSTTOT-STATUS        PIC X(02)  VALUE '00'.
019400     05  WS-MANCTL-STATUS         PIC X(02)  VALUE '00'.
019500
019600 01  WS-ACCUMULATORS.
019700     05  WS-ACCTS-PROCESSED       PIC S9(07) COMP VALUE ZERO.
019800     05  WS-ACCTS-SKIPPED         PIC S9(07) COMP VALUE ZERO.
019900     05  WS-CREDIT-CORR-CTR       PIC S9(07) COMP VALUE ZERO.
020000     05  WS-DEBIT-CORR-CTR        PIC S9(07) COMP VALUE ZERO.
020100     05  WS-MANUAL-CORR-CTR       PIC S9(07) COMP VALUE ZERO.
020200     05  WS-CREDIT-CORR-AMT       PIC S9(13)V99     VALUE ZERO.
020300     05  WS-DEBIT-CORR-AMT        PIC S9(13)V99     VALUE ZERO.
020400     05  WS-GRAND-SHADOW-BAL      PIC S9(13)V99     VALUE ZERO.
020500
020600*    CORR-EVENT-ID IS BUILT FROM THE RUN DATE/TIME PLUS A COMP    *
020700*    SEQUENCE COUNTER, PADDED OUT TO A FIXED 36 CHARACTERS.  THE  *
020800*    DRIFT PATH PREFIXES IT WITH 'CORR-' (5+36=41).  THE MANUAL   *
020900*    PATH PREFIXES WITH 'MANUAL-' (7 CHARS) AND USES ONLY THE     *
021000*    LEADING 34 CHARACTERS OF THE TOKEN SO THE TOTAL STILL FITS   *
021100*    THE 41-BYTE CE-CORR-EVENT-ID FIELD.                          *
021200 01  WS-CORR-TOKEN-WORK.
021300     05  CT-TOKEN-DATE            PIC X(08).
021400     05  CT-TOKEN-TIME            PIC X(06).
021500     05  CT-TOKEN-SEQ             PIC 9(08).
021600     05  CT-TOKEN-PAD             PIC X(14)  VALUE ALL 'X'.
021700 01  WS-CORR-TOKEN-ALT REDEFINES WS-CORR-TOKEN-WORK.
021800     05  WS-CORR-TOKEN-36         PIC X(36).
021900
022000 01  WS-DIFF-AMOUNT               PIC S9(13)V99 COMP-3 VALUE ZERO.
022100
022200 01  WS-PREV-ACCOUNT-ID           PIC X(20)            VALUE SPACES.
022300 01  WS-ACCT-RUNNING-SUM          PIC S9(13)V99 COMP-3 VALUE ZERO.
022400 01  WS-ACCT-MIN-BAL              PIC S9(13)V99 COMP-3 VALUE ZERO.
022500 01  WS-LAST-EVENT-ID-WK          PIC X(36)            VALUE SPACES.
022600
022700*    REQ 1287 - LAST LEDGER ENTRY DATE SEEN ON THE SORT INPUT     *CR1287
022800*    PASS (VIA LEDGREC'S ENTRY-TIMESTAMP-DATE REDEFINE), ECHOED   *CR1287
022900*    ON THE GRAND TOTALS SO A REVIEWER CAN TELL HOW CURRENT THE   *CR1287
023000*    LEDGER WAS AS OF THIS RUN WITHOUT PULLING THE RAW FILE.      *CR1287
023100 01  WS-LAST-LEDGER-DATE          PIC X(10)            VALUE SPACES.
023200
023300 01  WS-REPORT-CONTROLS.
023400     05  WS-PAGE-COUNT            PIC S9(03) COMP VALUE ZERO.
023500     05  WS-LINES-PER-PAGE        PIC S9(02) COMP VALUE +54.
023600     05  WS-LINES-USED            PIC S9(02) COMP VALUE +55.
023700     05  WS-LINE-SPACING          PIC S9(01) COMP VALUE ZERO.
023800
023900*    SBT-TABLE IS BUILT ONCE, BY THE SORT OUTPUT PROCEDURE, FROM  *
024000*    THE WHOLE LEDGER - ONE ENTRY PER ACCOUNT, ASCENDING BY       *
024100*    ACCOUNT-ID - AND DRIVES THE DETAIL-LINE REPORT LOOP.  REQ    *CR1287
024200*    6012 RAISED THE OCCURS LIMIT FROM 5000 TO 20000 ACCOUNTS.    *CR6012
024300 01  SBT-TABLE.
024400     05  SBT-COUNT                PIC S9(08) COMP VALUE ZERO.
024500     05  SBT-ENTRY OCCURS 1 TO 20000 TIMES
024600                  DEPENDING ON SBT-COUNT
024700                  INDEXED BY SBT-IDX.
024800         COPY SHADBAL.
025300
025400*    CBT-TABLE IS THE CBS BALANCE EXTRACT LOADED WHOLE INTO       *
025500*    MEMORY IN THE ORDER THE EXTRACT ARRIVED IN.  REQ 1287 NOW    *CR1287
025600*    DRIVES THE MATCH/CORRECTION LOOP OFF THIS TABLE'S OWN ORDER  *CR1287
025700*    RATHER THAN SEARCHING IT FROM THE SHADOW SIDE, SO THE        *CR1287
025800*    CORRECTION FILE COMES OUT IN CBS-ARRIVAL ORDER.              *CR1287
025900 01  CBT-TABLE.
026000     05  CBT-COUNT                PIC S9(08) COMP VALUE ZERO.
026100     05  CBT-ENTRY OCCURS 1 TO 20000 TIMES
026200                  DEPENDING ON CBT-COUNT
026300                  INDEXED BY CBT-IDX.
026400         10  CT-ACCOUNT-ID         PIC X(20).
026500         10  CT-REPORTED-BALANCE   PIC S9(13)V99.
026600         10  FILLER                PIC X(13).
026700
026800 01  HL-HEADER-1.
026900     05  FILLER            PIC X(01)  VALUE SPACES.
027000     05  FILLER            PIC X(15)  VALUE 'REPORT NO 21190'.
027100     05  FILLER            PIC X(18)  VALUE SPACES.
027200     05  FILLER            PIC X(34)
027300                  VALUE 'SHADOW LEDGER RECONCILIATION AS OF '.
027400     05  RPT-DATE          PIC X(08).
027500     05  FILLER            PIC X(27)  VALUE SPACES.
027600     05  FILLER            PIC X(05)  VALUE 'PAGE '.
027700     05  RPT-PAGE-NO       PIC ZZZ.
027800     05  FILLER            PIC X(12)  VALUE SPACES.
027900
028000 01  HL-HEADER-2.
028100     05  FILLER            PIC X(02)  VALUE SPACES.
028200     05  FILLER            PIC X(11)  VALUE 'ACCOUNT-ID '.
028300     05  FILLER            PIC X(05)  VALUE SPACES.
028400     05  FILLER            PIC X(16)  VALUE 'SHADOW BALANCE  '.
028500     05  FILLER            PIC X(01)  VALUE SPACES.
028600     05  FILLER            PIC X(16)  VALUE 'MIN RUN BALANCE '.
028700     05  FILLER            PIC X(01)  VALUE SPACES.
028800     05  FILLER            PIC X(13)  VALUE 'CBS BALANCE  '.
028900     05  FILLER            PIC X(04)  VALUE SPACES.
029000     05  FILLER            PIC X(08)  VALUE 'DIFF    '.
029100     05  FILLER            PIC X(09)  VALUE SPACES.
029200     05  FILLER            PIC X(06)  VALUE 'CORR  '.
029300     05  FILLER            PIC X(32)  VALUE SPACES.
029400
029500 01  DL-DETAIL.
029600     05  FILLER            PIC X(02)  VALUE SPACES.
029700     05  AD-ACCOUNT-DL     PIC X(20).
029800     05  FILLER            PIC X(02)  VALUE SPACES.
029900     05  SHAD-BAL-DL       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
030000     05  FILLER            PIC X(01)  VALUE SPACES.
030100     05  MIN-BAL-DL        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER            PIC X(01)  VALUE SPACES.
030300     05  CBS-BAL-DL        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
030400     05  FILLER            PIC X(01)  VALUE SPACES.
030500     05  DIFF-DL           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
030600     05  FILLER            PIC X(01)  VALUE SPACES.
030700     05  CORR-TYPE-DL      PIC X(06).
030800     05  FILLER            PIC X(06)  VALUE SPACES.
030900
031000 01  GTL-GRAND-TOTALS-1.
031100     05  FILLER            PIC X(02)  VALUE SPACES.
031200     05  FILLER            PIC X(28)  VALUE
031300                  'ACCOUNTS PROCESSED.......: '.
031400     05  GT-ACCTS-PROC     PIC ZZZ,ZZ9.
031500     05  FILLER            PIC X(15)  VALUE SPACES.
031600     05  FILLER            PIC X(28)  VALUE
031700                  'ACCOUNTS SKIPPED.........: '.
031800     05  GT-ACCTS-SKIP     PIC ZZZ,ZZ9.
031900     05  FILLER            PIC X(24)  VALUE SPACES.
032000
032100 01  GTL-GRAND-TOTALS-2.
032200     05  FILLER            PIC X(02)  VALUE SPACES.
032300     05  FILLER            PIC X(28)  VALUE
032400                  'CREDIT CORRECTIONS........: '.
032500     05  GT-CREDIT-CTR     PIC ZZZ,ZZ9.
032600     05  FILLER            PIC X(04)  VALUE SPACES.
032700     05  GT-CREDIT-AMT     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
032800     05  FILLER            PIC X(28)  VALUE SPACES.
032900
033000 01  GTL-GRAND-TOTALS-3.
033100     05  FILLER            PIC X(02)  VALUE SPACES.
033200     05  FILLER            PIC X(28)  VALUE
033300                  'DEBIT  CORRECTIONS........: '.
033400     05  GT-DEBIT-CTR      PIC ZZZ,ZZ9.
033500     05  FILLER            PIC X(04)  VALUE SPACES.
033600     05  GT-DEBIT-AMT      PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
033700     05  FILLER            PIC X(28)  VALUE SPACES.
033800
033900 01  GTL-GRAND-TOTALS-4.
034000     05  FILLER            PIC X(02)  VALUE SPACES.
034100     05  FILLER            PIC X(28)  VALUE
034200                  'GRAND TOTAL SHADOW BALANCE.: '.
034300     05  GT-SHADOW-BAL     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
034400     05  FILLER            PIC X(62)  VALUE SPACES.
034500
034600*    REQ 1287 - LAST LEDGER ENTRY DATE, PULLED FROM THE SORT      *CR1287
034700*    INPUT PASS VIA LEDGREC'S ENTRY-TIMESTAMP-DATE REDEFINE.      *CR1287
034800 01  GTL-GRAND-TOTALS-5.
034900     05  FILLER            PIC X(02)  VALUE SPACES.
035000     05  FILLER            PIC X(28)  VALUE
035100                  'LAST LEDGER ENTRY DATE....: '.
035200     05  GT-LAST-LEDGER-DT PIC X(10).
035300     05  FILLER            PIC X(91)  VALUE SPACES.
035400
035500*    REQ 6850 - THE LEDGPOST FOOTER IS ECHOED HERE SO THE SAME    *CR6850
035600*    REPORT PACKAGE THAT GOES TO OPS CARRIES BOTH HALVES OF THE   *CR6850
035700*    CYCLE'S RESULTS.                                             *CR6850
035800 01  GTL-LEDGPOST-FOOTER-1.
035900     05  FILLER            PIC X(02)  VALUE SPACES.
036000     05  FILLER            PIC X(30)  VALUE
036100                  'LEDGPOST - EVENTS READ.....: '.
036200     05  LF-EVENTS-READ    PIC ZZZ,ZZ9.
036300     05  FILLER            PIC X(13)  VALUE SPACES.
036400     05  FILLER            PIC X(30)  VALUE
036500                  'LEDGPOST - EVENTS POSTED...: '.
036600     05  LF-EVENTS-POSTED  PIC ZZZ,ZZ9.
036700     05  FILLER            PIC X(13)  VALUE SPACES.
036800
036900 01  GTL-LEDGPOST-FOOTER-2.
037000     05  FILLER            PIC X(02)  VALUE SPACES.
037100     05  FILLER            PIC X(30)  VALUE
037200                  'LEDGPOST - DUPS SKIPPED....: '.
037300     05  LF-DUPS-SKIPPED   PIC ZZZ,ZZ9.
037400     05  FILLER            PIC X(13)  VALUE SPACES.
037500     05  FILLER            PIC X(30)  VALUE
037600                  'LEDGPOST - DEBITS REJECTED.: '.
037700     05  LF-DEBITS-REJ     PIC ZZZ,ZZ9.
037800     05  FILLER            PIC X(13)  VALUE SPACES.
037900
038000 01  GTL-LEDGPOST-FOOTER-3.
038100     05  FILLER            PIC X(02)  VALUE SPACES.
038200     05  FILLER            PIC X(30)  VALUE
038300                  'LEDGPOST - INVALID EVENTS..: '.
038400     05  LF-INVALID-EVTS   PIC ZZZ,ZZ9.
038500     05  FILLER            PIC X(13)  VALUE SPACES.
038600     05  FILLER            PIC X(30)  VALUE
038700                  'MANUAL CORRECTIONS ISSUED..: '.
038800     05  GT-MANUAL-CTR     PIC ZZZ,ZZ9.
038900     05  FILLER            PIC X(13)  VALUE SPACES.
039000
039100 PROCEDURE DIVISION.
039200
039300 000-MAINLINE.
039400
039500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
039600     SORT SORT-WORK-FILE
039700          ON ASCENDING KEY SW-ACCOUNT-ID
039800                           SW-TIMESTAMP
039900                           SW-EVENT-ID
040000          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
040100          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
040200     PERFORM 480-LOAD-CBS-TABLE THRU 480-EXIT.
040300     PERFORM 450-READ-POSTING-TOTALS THRU 450-EXIT.
040400     PERFORM 955-HEADINGS THRU 955-EXIT.
040500     PERFORM 500-MATCH-CBS-ACCTS THRU 500-EXIT.
040600     PERFORM 555-WRITE-ALL-DETAILS THRU 555-EXIT.
040700     PERFORM 700-WRITE-GRAND-TOTALS THRU 700-EXIT.
040800     PERFORM 900-MANUAL-CORRECTION THRU 900-EXIT.
040900     PERFORM 810-CLOSE-FILES THRU 810-EXIT.
041000     MOVE ZERO TO RETURN-CODE.
041100     GOBACK.
041200
041300 200-SRT-INPUT-PROCD.
041400
041500     MOVE 'NO ' TO WS-EOF-LEDGER-SW.
041600     PERFORM 800-READ-LEDGER-FILE THRU 800-LEDGER-EXIT.
041700     PERFORM 210-RELEASE-LEDGER-ROW THRU 210-EXIT
041800         UNTIL EOF-LEDGER.
041900
042000 200-EXIT.
042100     EXIT.
042200
042300 210-RELEASE-LEDGER-ROW.
042400
042500     MOVE ENTRY-ACCOUNT-ID     TO SW-ACCOUNT-ID.
042600     MOVE ENTRY-TIMESTAMP      TO SW-TIMESTAMP.
042700     MOVE ENTRY-EVENT-ID       TO SW-EVENT-ID.
042800     MOVE ENTRY-TYPE           TO SW-TYPE.
042900     MOVE ENTRY-AMOUNT         TO SW-AMOUNT.
043000     MOVE ENTRY-TS-YYYY-MM-DD  TO WS-LAST-LEDGER-DATE.
043100     RELEASE SW-LDG-SORT-REC.
043200     PERFORM 800-READ-LEDGER-FILE THRU 800-LEDGER-EXIT.
043300
043400 210-EXIT.
043500     EXIT.
043600
043700 300-SRT-OUTPUT-PROCD.
043800
043900     MOVE 'NO ' TO WS-EOF-SRT-SW.
044000     PERFORM 900-RETURN-SRTD-REC THRU 900-SRT-EXIT.
044100     IF EOF-SRT-OUTPUT
044200        DISPLAY 'SHADRECN - LEDGER IS EMPTY, NOTHING TO SORT'
044300        GO TO 300-EXIT.
044400     MOVE SW-ACCOUNT-ID        TO WS-PREV-ACCOUNT-ID.
044500     MOVE ZERO TO WS-ACCT-RUNNING-SUM, WS-ACCT-MIN-BAL.
044600     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
044700         UNTIL EOF-SRT-OUTPUT.
044800     PERFORM 410-FLUSH-ACCOUNT-ROW THRU 410-EXIT.
044900
045000 300-EXIT.
045100     EXIT.
045200
045300 340-PRSS-SORTED-OUTPUT.
045400
045500     PERFORM 345-ACCUM-ACCOUNT-ENTRY THRU 345-EXIT.
045600     PERFORM 900-RETURN-SRTD-REC THRU 900-SRT-EXIT.
045700     IF NOT EOF-SRT-OUTPUT
045800        IF SW-ACCOUNT-ID NOT = WS-PREV-ACCOUNT-ID
045900           PERFORM 410-FLUSH-ACCOUNT-ROW THRU 410-EXIT
046000           MOVE SW-ACCOUNT-ID     TO WS-PREV-ACCOUNT-ID
046100           MOVE ZERO TO WS-ACCT-RUNNING-SUM, WS-ACCT-MIN-BAL.
046200
046300 340-EXIT.
046400     EXIT.
046500
046600 345-ACCUM-ACCOUNT-ENTRY.
046700
046800*    SHADOW BALANCE IS THE SIGNED SUM OF THE ACCOUNT'S ENTRIES IN *
046900*    TIMESTAMP ORDER.  REQ 5390 ADDED THE RUNNING MINIMUM SO      *CR5390
047000*    AUDIT CAN SEE HOW CLOSE AN ACCOUNT CAME TO GOING NEGATIVE.   *CR5390
047100     IF SW-TYPE = 'CREDIT'
047200        ADD SW-AMOUNT TO WS-ACCT-RUNNING-SUM
047300     ELSE
047400        SUBTRACT SW-AMOUNT FROM WS-ACCT-RUNNING-SUM.
047500     IF WS-ACCT-RUNNING-SUM < WS-ACCT-MIN-BAL
047600        MOVE WS-ACCT-RUNNING-SUM TO WS-ACCT-MIN-BAL.
047700     MOVE SW-EVENT-ID             TO WS-LAST-EVENT-ID-WK.
047800
047900 345-EXIT.
048000     EXIT.
048100
048200 410-FLUSH-ACCOUNT-ROW.
048300
048400     ADD 1 TO SBT-COUNT.
048500     MOVE WS-PREV-ACCOUNT-ID      TO SB-ACCOUNT-ID (SBT-COUNT).
048600     MOVE WS-ACCT-RUNNING-SUM     TO SB-SHADOW-BALANCE-AMT (SBT-COUNT).
048700     MOVE WS-ACCT-MIN-BAL         TO SB-MIN-RUNNING-BALANCE (SBT-COUNT).
048800     MOVE WS-LAST-EVENT-ID-WK     TO SB-LAST-EVENT-ID (SBT-COUNT).
048900     MOVE 'NO '                   TO SB-CBS-FOUND-SW (SBT-COUNT).
049000     MOVE ZERO                    TO SB-CBS-REPORTED-BALANCE (SBT-COUNT).
049100     MOVE ZERO                    TO SB-DIFF-AMOUNT (SBT-COUNT).
049200     MOVE SPACES                  TO SB-CORR-TYPE (SBT-COUNT).
049300
049400 410-EXIT.
049500     EXIT.
049600
049700 450-READ-POSTING-TOTALS.
049800
049900     OPEN INPUT POSTING-TOTALS-FILE.
050000     IF WS-POSTTOT-STATUS = '00'
050100        READ POSTING-TOTALS-FILE
050200           AT END MOVE ZERO TO PT-EVENTS-READ, PT-EVENTS-POSTED,
050300                                PT-DUPS-SKIPPED, PT-DEBITS-REJECTED,
050400                                PT-INVALID-EVENTS
050500     ELSE
050600        DISPLAY 'SHADRECN - NO POSTTOT HANDOFF FILE, FOOTER ZERO'
050700        MOVE ZERO TO PT-EVENTS-READ, PT-EVENTS-POSTED,
050800                     PT-DUPS-SKIPPED, PT-DEBITS-REJECTED,
050900                     PT-INVALID-EVENTS.
051000     CLOSE POSTING-TOTALS-FILE.
051100
051200 450-EXIT.
051300     EXIT.
051400
051500 480-LOAD-CBS-TABLE.
051600
051700     PERFORM 520-READ-CBS-FILE THRU 520-EXIT.
051800     PERFORM 485-ADD-CBS-ROW THRU 485-EXIT
051900         UNTIL EOF-CBS.
052000
052100 480-EXIT.
052200     EXIT.
052300
052400 485-ADD-CBS-ROW.
052500
052600     ADD 1 TO CBT-COUNT.
052700     MOVE CB-ACCOUNT-ID            TO CT-ACCOUNT-ID (CBT-COUNT).
052800     MOVE CB-REPORTED-BALANCE      TO CT-REPORTED-BALANCE (CBT-COUNT).
052900     PERFORM 520-READ-CBS-FILE THRU 520-EXIT.
053000
053100 485-EXIT.
053200     EXIT.
053300
053400*    REQ 1287 - THIS LOOP NOW DRIVES THE MATCH/CORRECTION PASS    *CR1287
053500*    OFF CBT-TABLE, IN THE ORDER THE CBS EXTRACT ARRIVED IN, SO   *CR1287
053600*    CORRECTION-FILE COMES OUT IN THAT SAME ORDER.  THE DETAIL    *CR1287
053700*    REPORT LINES ARE A SEPARATE, LATER PASS - SEE PARAGRAPH 555. *CR1287
053800 500-MATCH-CBS-ACCTS.
053900
054000     IF CBT-COUNT > ZERO
054100        PERFORM 530-MATCH-SHADOW-ACCOUNT THRU 530-EXIT
054200           VARYING CBT-IDX FROM 1 BY 1
054300           UNTIL CBT-IDX > CBT-COUNT.
054400
054500 500-EXIT.
054600     EXIT.
054700
054800 520-READ-CBS-FILE.
054900
055000     READ CBS-BALANCE-FILE
055100         AT END MOVE 'YES' TO WS-EOF-CBS-SW.
055200
055300 520-EXIT.
055400     EXIT.
055500
055600 530-MATCH-SHADOW-ACCOUNT.
055700
055800     PERFORM 540-SEARCH-SHADOW-TABLE THRU 540-EXIT.
055900     IF CBS-FOUND
056000        PERFORM 600-CHECK-DRIFT THRU 600-EXIT
056100     ELSE
056200*       A CBS BALANCE WITH NO SHADOW LEDGER ACTIVITY AT ALL THIS  *CR1230
056300*       RUN - NOTHING TO COMPARE AGAINST, SO IT IS A SKIP, NOT A  *CR1230
056400*       DRIFT.                                                    *CR1230
056500        ADD 1 TO WS-ACCTS-SKIPPED.
056600
056700 530-EXIT.
056800     EXIT.
056900
057000 540-SEARCH-SHADOW-TABLE.
057100
057200     MOVE 'NO ' TO WS-CBS-FOUND-SW.
057300     IF SBT-COUNT > ZERO
057400        SET SBT-IDX TO 1
057500        SEARCH SBT-ENTRY
057600            AT END
057700                MOVE 'NO ' TO WS-CBS-FOUND-SW
057800            WHEN SB-ACCOUNT-ID (SBT-IDX) = CT-ACCOUNT-ID (CBT-IDX)
057900                MOVE 'YES' TO WS-CBS-FOUND-SW.
058000
058100 540-EXIT.
058200     EXIT.
058300
058400 600-CHECK-DRIFT.
058500
058600*    DIFF IS THE CBS-REPORTED BALANCE LESS THE SHADOW BALANCE.    *
058700*    A DIFF OF EXACTLY ZERO IS THE ONLY PASSING CASE - THERE IS   *
058800*    NO TOLERANCE BAND ON THIS JOB.  THE RESULT IS STASHED BACK   *CR1287
058900*    INTO THE MATCHED SHADOW-TABLE ROW SO THE DETAIL-LINE PASS    *CR1287
059000*    IN PARAGRAPH 650 CAN PRINT IT WITHOUT RECOMPUTING IT.        *CR1287
059100     COMPUTE WS-DIFF-AMOUNT ROUNDED =
059200             CT-REPORTED-BALANCE (CBT-IDX) -
059300             SB-SHADOW-BALANCE-AMT (SBT-IDX).
059400     MOVE 'YES'                         TO SB-CBS-FOUND-SW (SBT-IDX).
059500     MOVE CT-REPORTED-BALANCE (CBT-IDX) TO
059600                                 SB-CBS-REPORTED-BALANCE (SBT-IDX).
059700     MOVE WS-DIFF-AMOUNT                TO SB-DIFF-AMOUNT (SBT-IDX).
059800     IF WS-DIFF-AMOUNT = ZERO
059900        MOVE 'NO ' TO WS-DRIFT-SW
060000     ELSE
060100        MOVE 'YES' TO WS-DRIFT-SW
060200        PERFORM 610-BUILD-CORR-TOKEN THRU 610-EXIT
060300        IF WS-DIFF-AMOUNT > ZERO
060400           MOVE 'CREDIT' TO SB-CORR-TYPE (SBT-IDX)
060500           PERFORM 620-WRITE-CREDIT-CORR THRU 620-EXIT
060600        ELSE
060700           MOVE 'DEBIT '  TO SB-CORR-TYPE (SBT-IDX)
060800           PERFORM 630-WRITE-DEBIT-CORR THRU 630-EXIT.
060900
061000 600-EXIT.
061100     EXIT.
061200
061300 610-BUILD-CORR-TOKEN.
061400
061700     ADD 1 TO WS-TOKEN-SEQ.
061800     MOVE WS-RUN-DATE              TO CT-TOKEN-DATE.
061900     MOVE WS-RUN-TIME              TO CT-TOKEN-TIME.
062000     MOVE WS-TOKEN-SEQ             TO CT-TOKEN-SEQ.
062100
062200 610-EXIT.
062300     EXIT.
062400
062500 620-WRITE-CREDIT-CORR.
062600
062700     MOVE 'CORR-'                  TO CE-CORR-EVENT-ID (1:5).
062800     MOVE WS-CORR-TOKEN-36         TO CE-CORR-EVENT-ID (6:36).
062900     MOVE SB-ACCOUNT-ID (SBT-IDX)  TO CE-ACCOUNT-ID.
063000     MOVE 'credit'                 TO CE-CORR-TYPE.
063100     MOVE WS-DIFF-AMOUNT           TO CE-CORR-AMOUNT.
063200     WRITE CORRECTION-EVENT.
063300     ADD 1 TO WS-CREDIT-CORR-CTR.
063400     ADD WS-DIFF-AMOUNT TO WS-CREDIT-CORR-AMT.
063500
063600 620-EXIT.
063700     EXIT.
063800
063900 630-WRITE-DEBIT-CORR.
064000
064100     MOVE 'CORR-'                  TO CE-CORR-EVENT-ID (1:5).
064200     MOVE WS-CORR-TOKEN-36         TO CE-CORR-EVENT-ID (6:36).
064300     MOVE SB-ACCOUNT-ID (SBT-IDX)  TO CE-ACCOUNT-ID.
064400     MOVE 'debit '                 TO CE-CORR-TYPE.
064500     COMPUTE CE-CORR-AMOUNT = WS-DIFF-AMOUNT * -1.
064600     WRITE CORRECTION-EVENT.
064700     ADD 1 TO WS-DEBIT-CORR-CTR.
064800     ADD CE-CORR-AMOUNT TO WS-DEBIT-CORR-AMT.
064900
065000 630-EXIT.
065100     EXIT.
065200
065300*    REQ 1287 - SHADOW-TABLE-ORDERED DETAIL PASS, SEPARATE FROM   *CR1287
065400*    THE CBS-ORDERED MATCH/CORRECTION PASS ABOVE.  STILL PRINTS   *CR1230
065500*    ONE LINE PER SHADOW ACCOUNT, ACCOUNT-ID ASCENDING, PER CR    *CR1230
065600*    1230 - THE CBS COLUMNS ARE BLANK WHEN NO CBS ROW MATCHED.    *CR1230
065700 555-WRITE-ALL-DETAILS.
065800
065900     IF SBT-COUNT > ZERO
066000        PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT
066100           VARYING SBT-IDX FROM 1 BY 1
066200           UNTIL SBT-IDX > SBT-COUNT.
066300
066400 555-EXIT.
066500     EXIT.
066600
066700 650-WRITE-DETAIL-LINE.
066800
066900     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
067000        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
067100           PERFORM 955-HEADINGS THRU 955-EXIT.
067200     MOVE SB-ACCOUNT-ID (SBT-IDX)          TO AD-ACCOUNT-DL.
067300     MOVE SB-SHADOW-BALANCE-AMT (SBT-IDX)  TO SHAD-BAL-DL.
067400     MOVE SB-MIN-RUNNING-BALANCE (SBT-IDX) TO MIN-BAL-DL.
067500     IF SB-CBS-FOUND-SW (SBT-IDX) = 'YES'
067600        MOVE SB-CBS-REPORTED-BALANCE (SBT-IDX) TO CBS-BAL-DL
067700        MOVE SB-DIFF-AMOUNT (SBT-IDX)          TO DIFF-DL
067800        MOVE SB-CORR-TYPE (SBT-IDX)            TO CORR-TYPE-DL
067900     ELSE
068000        MOVE SPACES TO CBS-BAL-DL
068100        MOVE SPACES TO DIFF-DL
068200        MOVE SPACES TO CORR-TYPE-DL.
068300     WRITE BR-REPORT-LINE FROM DL-DETAIL
068400         AFTER ADVANCING WS-LINE-SPACING.
068500     ADD WS-LINE-SPACING TO WS-LINES-USED.
068600     MOVE 1 TO WS-LINE-SPACING.
068700     MOVE SPACES TO DL-DETAIL.
068800     ADD 1 TO WS-ACCTS-PROCESSED.
068900     ADD SB-SHADOW-BALANCE-AMT (SBT-IDX) TO WS-GRAND-SHADOW-BAL.
069000
069100 650-EXIT.
069200     EXIT.
069300
069400 700-WRITE-GRAND-TOTALS.
069500
069600     MOVE 2 TO WS-LINE-SPACING.
069700     MOVE WS-ACCTS-PROCESSED       TO GT-ACCTS-PROC.
069800     MOVE WS-ACCTS-SKIPPED         TO GT-ACCTS-SKIP.
069900     WRITE BR-REPORT-LINE FROM GTL-GRAND-TOTALS-1
070000         AFTER ADVANCING WS-LINE-SPACING.
070100     MOVE WS-CREDIT-CORR-CTR       TO GT-CREDIT-CTR.
070200     MOVE WS-CREDIT-CORR-AMT       TO GT-CREDIT-AMT.
070300     WRITE BR-REPORT-LINE FROM GTL-GRAND-TOTALS-2
070400         AFTER ADVANCING 1.
070500     MOVE WS-DEBIT-CORR-CTR        TO GT-DEBIT-CTR.
070600     MOVE WS-DEBIT-CORR-AMT        TO GT-DEBIT-AMT.
070700     WRITE BR-REPORT-LINE FROM GTL-GRAND-TOTALS-3
070800         AFTER ADVANCING 1.
070900     MOVE WS-GRAND-SHADOW-BAL      TO GT-SHADOW-BAL.
071000     WRITE BR-REPORT-LINE FROM GTL-GRAND-TOTALS-4
071100         AFTER ADVANCING 1.
071200     MOVE WS-LAST-LEDGER-DATE      TO GT-LAST-LEDGER-DT.
071300     WRITE BR-REPORT-LINE FROM GTL-GRAND-TOTALS-5
071400         AFTER ADVANCING 1.
071500     MOVE PT-EVENTS-READ           TO LF-EVENTS-READ.
071600     MOVE PT-EVENTS-POSTED         TO LF-EVENTS-POSTED.
071700     WRITE BR-REPORT-LINE FROM GTL-LEDGPOST-FOOTER-1
071800         AFTER ADVANCING 2.
071900     MOVE PT-DUPS-SKIPPED          TO LF-DUPS-SKIPPED.
072000     MOVE PT-DEBITS-REJECTED       TO LF-DEBITS-REJ.
072100     WRITE BR-REPORT-LINE FROM GTL-LEDGPOST-FOOTER-2
072200         AFTER ADVANCING 1.
072300     MOVE PT-INVALID-EVENTS        TO LF-INVALID-EVTS.
072400     MOVE WS-MANUAL-CORR-CTR       TO GT-MANUAL-CTR.
072500     WRITE BR-REPORT-LINE FROM GTL-LEDGPOST-FOOTER-3
072600         AFTER ADVANCING 1.
072700
072800 700-EXIT.
072900     EXIT.
073000
073100 800-OPEN-FILES.
073150
073160*    REQ 1287 - RUN-DATE/TIME STAMPED ONCE HERE, AHEAD OF THE    *CR1287
073170*    FIRST 955-HEADINGS CALL, SO THE REPORT'S "AS OF" LINE IS    *CR1287
073180*    NEVER PRINTED FROM AN UNINITIALIZED 77-LEVEL ON A RUN THAT  *CR1287
073190*    TURNS UP ZERO CORRECTIONS.                                  *CR1287
073200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
073210     ACCEPT WS-RUN-TIME FROM TIME.
073300     OPEN INPUT  LEDGER-FILE.
073400     OPEN INPUT  CBS-BALANCE-FILE.
073500     OPEN OUTPUT CORRECTION-FILE.
073600     OPEN OUTPUT BALANCE-REPORT-FILE.
073700
073800 800-EXIT.
073900     EXIT.
074000
074100 800-READ-LEDGER-FILE.
074200
074300     READ LEDGER-FILE
074400         AT END MOVE 'YES' TO WS-EOF-LEDGER-SW.
074500
074600 800-LEDGER-EXIT.
074700     EXIT.
074800
074900 810-CLOSE-FILES.
075000
075100     CLOSE LEDGER-FILE.
075200     CLOSE CBS-BALANCE-FILE.
075300     CLOSE CORRECTION-FILE.
075400     CLOSE BALANCE-REPORT-FILE.
075500
075600 810-EXIT.
075700     EXIT.
075800
075900 900-MANUAL-CORRECTION.
076000
076100*    REQ 1144 - AN OPERATOR MAY SUPPLY A SMALL CONTROL-CARD DECK  *CR1144
076200*    TO ISSUE A ONE-OFF CREDIT CORRECTION TO AN ACCOUNT WITHOUT   *CR1144
076300*    WAITING FOR THE NEXT OVERNIGHT DRIFT TO SURFACE IT.  THE     *CR1144
076400*    DECK IS OPTIONAL - IF IT ISN'T IN THE JCL THIS STEP IS A     *CR1144
076500*    NO-OP.                                                      *CR1144
076600     OPEN INPUT MANUAL-CTL-FILE.
076700     IF WS-MANCTL-STATUS = '00'
076800        MOVE 'NO ' TO WS-EOF-MANCTL-SW
076900        PERFORM 910-READ-MANUAL-CARD THRU 910-EXIT
077000        PERFORM 920-ISSUE-MANUAL-CORR THRU 920-EXIT
077100            UNTIL EOF-MANCTL
077200        CLOSE MANUAL-CTL-FILE
077300     ELSE
077400        DISPLAY 'SHADRECN - NO MANUAL CORRECTION DECK SUPPLIED'.
077500
077600 900-EXIT.
077700     EXIT.
077800
077900 900-RETURN-SRTD-REC.
078000
078100     RETURN SORT-WORK-FILE
078200         AT END MOVE 'YES' TO WS-EOF-SRT-SW.
078300
078400 900-SRT-EXIT.
078500     EXIT.
078600
078700 910-READ-MANUAL-CARD.
078800
078900     READ MANUAL-CTL-FILE
079000         AT END MOVE 'YES' TO WS-EOF-MANCTL-SW.
079100
079200 910-EXIT.
079300     EXIT.
079400
079500 920-ISSUE-MANUAL-CORR.
079600
079700     PERFORM 610-BUILD-CORR-TOKEN THRU 610-EXIT.
079800     MOVE 'MANUAL-'                TO CE-CORR-EVENT-ID (1:7).
079900     MOVE WS-CORR-TOKEN-36 (1:34)  TO CE-CORR-EVENT-ID (8:34).
080000     MOVE MC-ACCOUNT-ID            TO CE-ACCOUNT-ID.
080100     MOVE 'credit'                 TO CE-CORR-TYPE.
080200     MOVE MC-AMOUNT                TO CE-CORR-AMOUNT.
080300     WRITE CORRECTION-EVENT.
080400     ADD 1 TO WS-MANUAL-CORR-CTR.
080500     PERFORM 910-READ-MANUAL-CARD THRU 910-EXIT.
080600
080700 920-EXIT.
080800     EXIT.
080900
081000 955-HEADINGS.
081100
081200     ADD 1 TO WS-PAGE-COUNT.
081300     MOVE WS-PAGE-COUNT            TO RPT-PAGE-NO.
081400     MOVE WS-RUN-DATE              TO RPT-DATE.
081500     WRITE BR-REPORT-LINE FROM HL-HEADER-1
081600         AFTER ADVANCING TOP-OF-FORM.
081700     MOVE 1 TO WS-LINES-USED.
081800     MOVE 2 TO WS-LINE-SPACING.
081900     WRITE BR-REPORT-LINE FROM HL-HEADER-2
082000         AFTER ADVANCING WS-LINE-SPACING.
082100     ADD WS-LINE-SPACING TO WS-LINES-USED.
082200
082300 955-EXIT.
082400     EXIT.
