000100******************************************************************
000200*    CBSBAL   -  CBS-BALANCE LAYOUT                              *
000300*    ONE RECORD PER ACCOUNT PER RECONCILIATION RUN, AS SUPPLIED  *
000400*    BY THE CORE BANKING SYSTEM EXTRACT.                         *
000500*    USED BY: SHADRECN                                           *
000600******************************************************************
000700 01  CBS-BALANCE.
000800     05  CB-ACCOUNT-ID           PIC X(20).
000900     05  CB-REPORTED-BALANCE     PIC S9(13)V99.
001000     05  FILLER                 PIC X(01).
